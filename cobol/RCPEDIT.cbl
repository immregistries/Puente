000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RCPEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 07/11/94.
000600 DATE-COMPILED. 07/11/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900*****************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE WEEKLY RECIPIENT DEMOGRAPHIC
001300*          EXTRACT FOR THE STATE IMMUNIZATION REGISTRY INTERFACE.
001400*          COLUMNS ARE LOCATED BY NAME OFF THE HEADER ROW, NOT BY
001500*          FIXED POSITION.
001600*
001700*          ALL SEVEN EDITS RUN ON EVERY ROW - NO EDIT-AND-BAIL -
001800*          SO THE REGISTRY SEES EVERY FINDING IN ONE PASS.  NO
001900*          "GOOD" FILE OR MASTER UPDATE IS PRODUCED, FINDINGS
002000*          ONLY.
002100*
002200*****************************************************************
002300
002400          INPUT FILE              -   DDS0001.RCPDATA
002500
002600          REPORT FILE PRODUCED    -   DDS0001.RCPRPT
002700
002800          DUMP FILE               -   SYSOUT
002900
003000*****************************************************************
003100*    CHANGE LOG
003200*    ----------
003300*    07/11/94  JS   ORIGINAL PROGRAM (TICKET DDS-1140), ADAPTED   RCP0001 
003400*                   FROM THE DALYEDIT SHELL                       RCP0001 
003500*    11/02/94  JS   ADDED 445-EDIT-SEX-DOMAIN                     RCP0004 
003600*    03/02/96  TGD  BIRTH DATE SPLIT VIA RCP-BIRTH-DATE-R REDEF   RCP0014 
003700*    08/19/96  TGD  RAISED HDR/ROW COL TABLES FROM 12 TO 20 OCCURSRCP0016 
003800*    04/02/97  MM   LOCATION LABEL NOW BUILT BY CALLING LOCFMT    LOC0009 
003900*    09/21/98  AK   Y2K - ADDED 210-WINDOW-CENTURY                RCP0022 
004000*    01/14/99  AK   Y2K SIGN-OFF - 1998/1999 TEST DATES RE-RUN    RCP0024 
004100*    06/30/03  DWR  RCPRPT TRAILER SPLITS ERRORS FROM RECORDS-READRCP0031 
004200*****************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SYSOUT
005300     ASSIGN TO UT-S-SYSOUT
005400       ORGANIZATION IS SEQUENTIAL.
005500
005600     SELECT RCPDATA
005700     ASSIGN TO UT-S-RCPDATA
005800       ORGANIZATION IS LINE SEQUENTIAL
005900       FILE STATUS IS IFCODE.
006000
006100     SELECT RCPRPT
006200     ASSIGN TO UT-S-RCPRPT
006300       ORGANIZATION IS LINE SEQUENTIAL
006400       FILE STATUS IS RFCODE.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 FD  SYSOUT
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 130 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS SYSOUT-REC.
007500 01  SYSOUT-REC                     PIC X(130).
007600
007700 FD  RCPDATA
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 300 CHARACTERS
008000     DATA RECORD IS RCPDATA-REC.
008100 01  RCPDATA-REC                    PIC X(300).
008200
008300 FD  RCPRPT
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 120 CHARACTERS
008600     DATA RECORD IS RCPRPT-REC.
008700 01  RCPRPT-REC                     PIC X(120).
008800
008900 WORKING-STORAGE SECTION.
009000
009100 COPY RCPDATA.
009200
009300 COPY RCPFIND.
009400
009500 COPY ABENDREC.
009600
009700 01  PARA-NAME                      PIC X(30) VALUE SPACES.
009800
009900 01  FILE-STATUS-CODES.
010000     05  IFCODE                     PIC X(02) VALUE SPACES.
010100         88  NO-MORE-RCPDATA          VALUE "10".
010200     05  RFCODE                     PIC X(02) VALUE SPACES.
010300
010400 01  FLAGS-AND-SWITCHES.
010500     05  MORE-DATA-SW               PIC X(01) VALUE "Y".
010600         88  NO-MORE-DATA              VALUE "N".
010700     05  WS-VALID-BIRTHDATE-SW      PIC X(01) VALUE "N".
010800         88  VALID-BIRTHDATE-FORMAT    VALUE "Y".
010900
011000 01  COUNTERS-AND-ACCUMULATORS.
011100     05  RECORDS-READ               PIC S9(7) COMP VALUE +0.
011200     05  ERRORS-FOUND               PIC S9(7) COMP VALUE +0.
011300
011400*    RCP0016 - COLUMNS LOCATED BY NAME AGAINST WS-HDR-COL-TABLE.
011500 01  WS-HEADER-WORK.
011600     05  WS-HDR-COL-TABLE           PIC X(40) OCCURS 20 TIMES
011700                                     INDEXED BY HDR-IDX.
011800
011900 01  WS-ROW-WORK.
012000     05  WS-ROW-COL-TABLE           PIC X(40) OCCURS 20 TIMES
012100                                     INDEXED BY ROW-IDX.
012200
012300 77  WS-HDR-COL-COUNT               PIC S9(4) COMP VALUE 0.
012400 77  WS-ROW-COL-COUNT               PIC S9(4) COMP VALUE 0.
012500
012600 01  WS-COLUMN-POSITIONS.
012700     05  WS-COL-POS-FIRST           PIC S9(4) COMP VALUE 0.
012800     05  WS-COL-POS-MIDDLE          PIC S9(4) COMP VALUE 0.
012900     05  WS-COL-POS-LAST            PIC S9(4) COMP VALUE 0.
013000     05  WS-COL-POS-BIRTH           PIC S9(4) COMP VALUE 0.
013100     05  WS-COL-POS-SEX             PIC S9(4) COMP VALUE 0.
013200
013300*    RCP0001 - THE FIVE HEADINGS THE EXTRACT AGREEMENT REQUIRES.
013400 01  WS-EXPECTED-HEADERS.
013500     05  WS-EXP-COL-1               PIC X(40) VALUE
013600             "Recipient name: first".
013700     05  WS-EXP-COL-2               PIC X(40) VALUE
013800             "Recipient name: middle".
013900     05  WS-EXP-COL-3               PIC X(40) VALUE
014000             "Recipient name: last".
014100     05  WS-EXP-COL-4               PIC X(40) VALUE
014200             "Recipient date of birth".
014300     05  WS-EXP-COL-5               PIC X(40) VALUE
014400             "Recipient sex".
014500 01  WS-EXPECTED-HEADERS-R REDEFINES WS-EXPECTED-HEADERS.
014600     05  WS-EXP-COL-TABLE           PIC X(40) OCCURS 5 TIMES.
014700
014800 01  WS-RUN-DATE                    PIC 9(06) VALUE ZEROS.
014900 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
015000     05  WS-RUN-YY                  PIC 9(02).
015100     05  WS-RUN-MM                  PIC 9(02).
015200     05  WS-RUN-DD                  PIC 9(02).
015300 01  WS-CENTURY                     PIC 9(02) VALUE ZEROS.
015400 01  WS-CURRENT-CCYYMMDD            PIC 9(08) VALUE ZEROS.
015500 01  WS-CURRENT-CCYYMMDD-R REDEFINES WS-CURRENT-CCYYMMDD.
015600     05  WS-CURR-CENT               PIC 9(02).
015700     05  WS-CURR-YY2                PIC 9(02).
015800     05  WS-CURR-MM                 PIC 9(02).
015900     05  WS-CURR-DD                 PIC 9(02).
016000 01  WS-CURRENT-CCYYMMDD-TXT        PIC X(08) VALUE SPACES.
016100
016200*    LOC0009 - PASSED TO LOCFMT AS-IS, MUST MATCH LK-LOC-PARMS.
016300 01  WS-NEW-LOC-GROUP.
016400     05  WS-NEW-PREFIX              PIC X(02).
016500     05  WS-NEW-TOKEN               PIC X(16).
016600
016700*    RCP0001 - ALL FINDINGS COLLECTED FOR THE CURRENT ROW.
016800 01  WS-FINDING-TABLE.
016900     05  WS-FINDING-ENTRY OCCURS 10 TIMES INDEXED BY FIND-IDX.
017000         10  WSF-LOCATION           PIC X(18).
017100         10  WSF-DETECTION          PIC X(60).
017200         10  WSF-VALUE              PIC X(30).
017300         10  WSF-SEVERITY           PIC X(01).
017400             88  WSF-SEVERITY-ERROR   VALUE "E".
017500         10  WSF-RULE-CODE          PIC X(04).
017600 01  WS-FINDING-COUNT                  PIC S9(4) COMP VALUE 0.
017700
017800 01  WS-BIRTH-WORK.
017900     05  WS-BIRTH-MM-NUM            PIC 9(02) VALUE ZEROS.
018000     05  WS-BIRTH-DD-NUM            PIC 9(02) VALUE ZEROS.
018100
018200 01  WS-REPORT-LINE                 PIC X(120) VALUE SPACES.
018300 01  WS-LINE-WORK.
018400     05  WS-DET-LTH                 PIC S9(4) COMP VALUE 0.
018500     05  WS-VAL-LTH                 PIC S9(4) COMP VALUE 0.
018600     05  WS-SCAN-POS                PIC S9(4) COMP VALUE 0.
018700
018800*    RCP0031 - DETAIL OR TRAILER, TOLD APART BY THE TRAILER TAG.
018900 01  WS-RCPRPT-LINE.
019000     05  WS-RCPRPT-DETAIL           PIC X(120) VALUE SPACES.
019100 01  WS-RCPRPT-LINE-R REDEFINES WS-RCPRPT-LINE.
019200     05  WS-RPT-TRAILER-TAG         PIC X(01).
019300         88  RPT-IS-TRAILER           VALUE "T".
019400     05  WS-RPT-RECORDS-READ        PIC 9(07).
019500     05  WS-RPT-ERRORS-FOUND        PIC 9(07).
019600     05  FILLER                     PIC X(105).
019700
019800 PROCEDURE DIVISION.
019900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020000     PERFORM 100-MAINLINE THRU 100-EXIT
020100             UNTIL NO-MORE-DATA.
020200     PERFORM 999-CLEANUP THRU 999-EXIT.
020300     MOVE +0 TO RETURN-CODE.
020400     GOBACK.
020500
020600 000-HOUSEKEEPING.
020700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020800     DISPLAY "******** RCPEDIT - BEGIN EDIT RUN ********".
020900     ACCEPT WS-RUN-DATE FROM DATE.
021000     PERFORM 210-WINDOW-CENTURY THRU 210-EXIT.
021100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021200     PERFORM 900-READ-RCPDATA THRU 900-EXIT.
021300     IF NO-MORE-DATA
021400         MOVE "RECIPIENT EXTRACT FILE IS EMPTY" TO ABEND-REASON
021500         GO TO 1000-ABEND-RTN
021600     END-IF.
021700     PERFORM 200-VALIDATE-HEADER THRU 200-EXIT.
021800     PERFORM 900-READ-RCPDATA THRU 900-EXIT.
021900 000-EXIT.
022000     EXIT.
022100
022200 100-MAINLINE.
022300     MOVE "100-MAINLINE" TO PARA-NAME.
022400     ADD +1 TO RECORDS-READ.
022500     PERFORM 300-PARSE-DATA-ROW THRU 300-EXIT.
022600     PERFORM 400-VALIDATE-RECORD THRU 400-EXIT.
022700     PERFORM 700-REPORT-FINDINGS THRU 700-EXIT.
022800     PERFORM 900-READ-RCPDATA THRU 900-EXIT.
022900 100-EXIT.
023000     EXIT.
023100
023200*    RCP0022 - Y2K WINDOW: RUN YEAR 50-99 IS 19XX, ELSE 20XX.
023300 210-WINDOW-CENTURY.
023400     MOVE "210-WINDOW-CENTURY" TO PARA-NAME.
023500     IF WS-RUN-YY < 50
023600         MOVE 20 TO WS-CENTURY
023700     ELSE
023800         MOVE 19 TO WS-CENTURY
023900     END-IF.
024000     MOVE WS-CENTURY TO WS-CURR-CENT.
024100     MOVE WS-RUN-YY  TO WS-CURR-YY2.
024200     MOVE WS-RUN-MM  TO WS-CURR-MM.
024300     MOVE WS-RUN-DD  TO WS-CURR-DD.
024400     MOVE WS-CURRENT-CCYYMMDD TO WS-CURRENT-CCYYMMDD-TXT.
024500 210-EXIT.
024600     EXIT.
024700
024800*    RCP0001 - MISSING REQUIRED HEADER COLUMN ABENDS THE RUN.
024900 200-VALIDATE-HEADER.
025000     MOVE "200-VALIDATE-HEADER" TO PARA-NAME.
025100     INITIALIZE WS-HDR-COL-TABLE.
025200     MOVE 0 TO WS-HDR-COL-COUNT.
025300     UNSTRING RCPDATA-REC DELIMITED BY ","
025400         INTO WS-HDR-COL-TABLE (1)  WS-HDR-COL-TABLE (2)
025500              WS-HDR-COL-TABLE (3)  WS-HDR-COL-TABLE (4)
025600              WS-HDR-COL-TABLE (5)  WS-HDR-COL-TABLE (6)
025700              WS-HDR-COL-TABLE (7)  WS-HDR-COL-TABLE (8)
025800              WS-HDR-COL-TABLE (9)  WS-HDR-COL-TABLE (10)
025900              WS-HDR-COL-TABLE (11) WS-HDR-COL-TABLE (12)
026000              WS-HDR-COL-TABLE (13) WS-HDR-COL-TABLE (14)
026100              WS-HDR-COL-TABLE (15) WS-HDR-COL-TABLE (16)
026200              WS-HDR-COL-TABLE (17) WS-HDR-COL-TABLE (18)
026300              WS-HDR-COL-TABLE (19) WS-HDR-COL-TABLE (20)
026400         TALLYING IN WS-HDR-COL-COUNT.
026500
026600     MOVE 0 TO WS-COL-POS-FIRST.
026700     MOVE 0 TO WS-COL-POS-MIDDLE.
026800     MOVE 0 TO WS-COL-POS-LAST.
026900     MOVE 0 TO WS-COL-POS-BIRTH.
027000     MOVE 0 TO WS-COL-POS-SEX.
027100
027200     PERFORM 205-MATCH-HEADER-COL THRU 205-EXIT
027300         VARYING HDR-IDX FROM 1 BY 1
027400         UNTIL HDR-IDX > WS-HDR-COL-COUNT.
027500
027600     IF WS-COL-POS-FIRST  = 0 OR WS-COL-POS-MIDDLE = 0
027700        OR WS-COL-POS-LAST = 0 OR WS-COL-POS-BIRTH  = 0
027800        OR WS-COL-POS-SEX  = 0
027900         MOVE "RECIPIENT EXTRACT HEADER MISSING A REQ COLUMN"
028000             TO ABEND-REASON
028100         GO TO 1000-ABEND-RTN
028200     END-IF.
028300 200-EXIT.
028400     EXIT.
028500
028600 205-MATCH-HEADER-COL.
028700     IF WS-HDR-COL-TABLE (HDR-IDX) = WS-EXP-COL-1
028800         SET WS-COL-POS-FIRST TO HDR-IDX
028900     ELSE
029000         IF WS-HDR-COL-TABLE (HDR-IDX) = WS-EXP-COL-2
029100             SET WS-COL-POS-MIDDLE TO HDR-IDX
029200         ELSE
029300             IF WS-HDR-COL-TABLE (HDR-IDX) = WS-EXP-COL-3
029400                 SET WS-COL-POS-LAST TO HDR-IDX
029500             ELSE
029600                 IF WS-HDR-COL-TABLE (HDR-IDX) = WS-EXP-COL-4
029700                     SET WS-COL-POS-BIRTH TO HDR-IDX
029800                 ELSE
029900                     IF WS-HDR-COL-TABLE (HDR-IDX) = WS-EXP-COL-5
030000                         SET WS-COL-POS-SEX TO HDR-IDX
030100                     END-IF
030200                 END-IF
030300             END-IF
030400         END-IF
030500     END-IF.
030600 205-EXIT.
030700     EXIT.
030800
030900*    RCP0016 - VALUES MOVED AS RECEIVED, NO UPCASE, NO TRIM.
031000 300-PARSE-DATA-ROW.
031100     MOVE "300-PARSE-DATA-ROW" TO PARA-NAME.
031200     INITIALIZE WS-ROW-COL-TABLE.
031300     INITIALIZE RCP-PATIENT-REC.
031400     MOVE 0 TO WS-ROW-COL-COUNT.
031500     UNSTRING RCPDATA-REC DELIMITED BY ","
031600         INTO WS-ROW-COL-TABLE (1)  WS-ROW-COL-TABLE (2)
031700              WS-ROW-COL-TABLE (3)  WS-ROW-COL-TABLE (4)
031800              WS-ROW-COL-TABLE (5)  WS-ROW-COL-TABLE (6)
031900              WS-ROW-COL-TABLE (7)  WS-ROW-COL-TABLE (8)
032000              WS-ROW-COL-TABLE (9)  WS-ROW-COL-TABLE (10)
032100              WS-ROW-COL-TABLE (11) WS-ROW-COL-TABLE (12)
032200              WS-ROW-COL-TABLE (13) WS-ROW-COL-TABLE (14)
032300              WS-ROW-COL-TABLE (15) WS-ROW-COL-TABLE (16)
032400              WS-ROW-COL-TABLE (17) WS-ROW-COL-TABLE (18)
032500              WS-ROW-COL-TABLE (19) WS-ROW-COL-TABLE (20)
032600         TALLYING IN WS-ROW-COL-COUNT.
032700
032800     MOVE WS-ROW-COL-TABLE (WS-COL-POS-FIRST)  TO RCP-FIRST-NAME.
032900     MOVE WS-ROW-COL-TABLE (WS-COL-POS-MIDDLE) TO RCP-MIDDLE-NAME.
033000     MOVE WS-ROW-COL-TABLE (WS-COL-POS-LAST)   TO RCP-LAST-NAME.
033100     MOVE WS-ROW-COL-TABLE (WS-COL-POS-BIRTH)
033200         TO RCP-BIRTH-DATE-TXT.
033300     MOVE WS-ROW-COL-TABLE (WS-COL-POS-SEX)    TO RCP-SEX-CODE.
033400 300-EXIT.
033500     EXIT.
033600
033700*    RCP0004 - ALL SEVEN EDITS RUN, NO STOP AT FIRST FAILURE.
033800 400-VALIDATE-RECORD.
033900     MOVE "400-VALIDATE-RECORD" TO PARA-NAME.
034000     MOVE 0 TO WS-FINDING-COUNT.
034100     MOVE "N" TO WS-VALID-BIRTHDATE-SW.
034200     PERFORM 410-EDIT-FIRST-NAME THRU 410-EXIT.
034300     PERFORM 415-EDIT-LAST-NAME THRU 415-EXIT.
034400     PERFORM 420-EDIT-BIRTHDATE-REQUIRED THRU 420-EXIT.
034500     IF RCP-BIRTH-DATE-TXT NOT = SPACES
034600         PERFORM 425-EDIT-BIRTHDATE-FORMAT THRU 425-EXIT
034700         IF VALID-BIRTHDATE-FORMAT
034800             PERFORM 430-EDIT-BIRTHDATE-NOT-FUTURE THRU 430-EXIT
034900         END-IF
035000     END-IF.
035100     PERFORM 440-EDIT-SEX-REQUIRED THRU 440-EXIT.
035200     IF RCP-SEX-CODE NOT = SPACE
035300         PERFORM 445-EDIT-SEX-DOMAIN THRU 445-EXIT
035400     END-IF.
035500 400-EXIT.
035600     EXIT.
035700
035800*    RCP0001 - RULE R010 - FIRST NAME IS MANDATORY.
035900 410-EDIT-FIRST-NAME.
036000     IF RCP-FIRST-NAME = SPACES
036100         MOVE "NF" TO WS-NEW-PREFIX
036200         MOVE "PID-5.2" TO WS-NEW-TOKEN
036300         SET RULE-NAME-FIRST-REQUIRED TO TRUE
036400         SET FIND-SEVERITY-ERROR TO TRUE
036500         MOVE "FIRST NAME IS REQUIRED AND WAS NOT SUPPLIED"
036600             TO FIND-DETECTION
036700         MOVE RCP-FIRST-NAME TO FIND-VALUE
036800         PERFORM 480-ADD-FINDING THRU 480-EXIT
036900     END-IF.
037000 410-EXIT.
037100     EXIT.
037200
037300*    RCP0001 - RULE R020 - LAST NAME IS MANDATORY.
037400 415-EDIT-LAST-NAME.
037500     IF RCP-LAST-NAME = SPACES
037600         MOVE "NL" TO WS-NEW-PREFIX
037700         MOVE "PID-5.1" TO WS-NEW-TOKEN
037800         SET RULE-NAME-LAST-REQUIRED TO TRUE
037900         SET FIND-SEVERITY-ERROR TO TRUE
038000         MOVE "LAST NAME IS REQUIRED AND WAS NOT SUPPLIED"
038100             TO FIND-DETECTION
038200         MOVE RCP-LAST-NAME TO FIND-VALUE
038300         PERFORM 480-ADD-FINDING THRU 480-EXIT
038400     END-IF.
038500 415-EXIT.
038600     EXIT.
038700
038800*    RCP0001 - RULE R030 - BIRTH DATE IS MANDATORY.
038900 420-EDIT-BIRTHDATE-REQUIRED.
039000     IF RCP-BIRTH-DATE-TXT = SPACES
039100         MOVE "DB" TO WS-NEW-PREFIX
039200         MOVE "PID-7" TO WS-NEW-TOKEN
039300         SET RULE-BIRTHDATE-REQUIRED TO TRUE
039400         SET FIND-SEVERITY-ERROR TO TRUE
039500         MOVE "BIRTH DATE IS REQUIRED AND WAS NOT SUPPLIED"
039600             TO FIND-DETECTION
039700         MOVE RCP-BIRTH-DATE-TXT TO FIND-VALUE
039800         PERFORM 480-ADD-FINDING THRU 480-EXIT
039900     END-IF.
040000 420-EXIT.
040100     EXIT.
040200
040300*    RCP0001 - RULE R031 - IF SUPPLIED, BIRTH DATE MUST BE 8
040400*    NUMERIC CHARACTERS IN CCYYMMDD FORM WITH MM AND DD IN
040500*    RANGE.  ONLY CHECKED WHEN THE DATE WAS SUPPLIED AT ALL.
040600 425-EDIT-BIRTHDATE-FORMAT.
040700     MOVE "N" TO WS-VALID-BIRTHDATE-SW.
040800     IF RCP-BIRTH-DATE-TXT (1:8) NOT NUMERIC
040900         MOVE "DB" TO WS-NEW-PREFIX
041000         MOVE "PID-7" TO WS-NEW-TOKEN
041100         SET RULE-BIRTHDATE-FORMAT TO TRUE
041200         SET FIND-SEVERITY-ERROR TO TRUE
041300         MOVE "BIRTH DATE MUST BE 8 NUMERIC CHARS - CCYYMMDD"
041400             TO FIND-DETECTION
041500         MOVE RCP-BIRTH-DATE-TXT TO FIND-VALUE
041600         PERFORM 480-ADD-FINDING THRU 480-EXIT
041700         GO TO 425-EXIT
041800     END-IF.
041900
042000     MOVE RCP-BIRTH-MM TO WS-BIRTH-MM-NUM.
042100     MOVE RCP-BIRTH-DD TO WS-BIRTH-DD-NUM.
042200     IF WS-BIRTH-MM-NUM < 1 OR WS-BIRTH-MM-NUM > 12
042300        OR WS-BIRTH-DD-NUM < 1 OR WS-BIRTH-DD-NUM > 31
042400         MOVE "DB" TO WS-NEW-PREFIX
042500         MOVE "PID-7" TO WS-NEW-TOKEN
042600         SET RULE-BIRTHDATE-FORMAT TO TRUE
042700         SET FIND-SEVERITY-ERROR TO TRUE
042800         MOVE "BIRTH DATE MONTH OR DAY IS OUT OF RANGE"
042900             TO FIND-DETECTION
043000         MOVE RCP-BIRTH-DATE-TXT TO FIND-VALUE
043100         PERFORM 480-ADD-FINDING THRU 480-EXIT
043200         GO TO 425-EXIT
043300     END-IF.
043400
043500     MOVE "Y" TO WS-VALID-BIRTHDATE-SW.
043600 425-EXIT.
043700     EXIT.
043800
043900*    RCP0022 - RULE R032 - BIRTH DATE MAY NOT BE LATER THAN TODAY.
044000 430-EDIT-BIRTHDATE-NOT-FUTURE.
044100     IF RCP-BIRTH-DATE-TXT (1:8) > WS-CURRENT-CCYYMMDD-TXT
044200         MOVE "DB" TO WS-NEW-PREFIX
044300         MOVE "PID-7" TO WS-NEW-TOKEN
044400         SET RULE-BIRTHDATE-NOT-FUTUR TO TRUE
044500         SET FIND-SEVERITY-ERROR TO TRUE
044600         MOVE "BIRTH DATE MUST NOT BE LATER THAN THE RUN DATE"
044700             TO FIND-DETECTION
044800         MOVE RCP-BIRTH-DATE-TXT TO FIND-VALUE
044900         PERFORM 480-ADD-FINDING THRU 480-EXIT
045000     END-IF.
045100 430-EXIT.
045200     EXIT.
045300
045400*    RCP0001 - RULE R040 - SEX CODE IS MANDATORY.
045500 440-EDIT-SEX-REQUIRED.
045600     IF RCP-SEX-CODE = SPACE
045700         MOVE "SX" TO WS-NEW-PREFIX
045800         MOVE "PID-8" TO WS-NEW-TOKEN
045900         SET RULE-SEX-REQUIRED TO TRUE
046000         SET FIND-SEVERITY-ERROR TO TRUE
046100         MOVE "SEX CODE IS REQUIRED AND WAS NOT SUPPLIED"
046200             TO FIND-DETECTION
046300         MOVE RCP-SEX-CODE TO FIND-VALUE
046400         PERFORM 480-ADD-FINDING THRU 480-EXIT
046500     END-IF.
046600 440-EXIT.
046700     EXIT.
046800
046900*    RCP0004 - RULE R041 - IF SUPPLIED, SEX CODE MUST BE ONE
047000*    OF THE THREE REGISTRY DOMAIN VALUES.
047100 445-EDIT-SEX-DOMAIN.
047200     IF NOT VALID-SEX-CODE
047300         MOVE "SX" TO WS-NEW-PREFIX
047400         MOVE "PID-8" TO WS-NEW-TOKEN
047500         SET RULE-SEX-DOMAIN TO TRUE
047600         SET FIND-SEVERITY-ERROR TO TRUE
047700         MOVE "SEX CODE MUST BE ONE OF M, F, OR U"
047800             TO FIND-DETECTION
047900         MOVE RCP-SEX-CODE TO FIND-VALUE
048000         PERFORM 480-ADD-FINDING THRU 480-EXIT
048100     END-IF.
048200 445-EXIT.
048300     EXIT.
048400
048500*    RCP0001 - LOCFMT BUILDS THE LABEL, THEN THE FINDING IS FILED.
048600 480-ADD-FINDING.
048700     ADD +1 TO WS-FINDING-COUNT.
048800     SET FIND-IDX TO WS-FINDING-COUNT.
048900     CALL "LOCFMT" USING WS-NEW-LOC-GROUP,
049000         FIND-LOCATION.
049100     MOVE FIND-LOCATION   TO WSF-LOCATION (FIND-IDX).
049200     MOVE FIND-DETECTION  TO WSF-DETECTION (FIND-IDX).
049300     MOVE FIND-VALUE      TO WSF-VALUE (FIND-IDX).
049400     MOVE RCP-SEVERITY    TO WSF-SEVERITY (FIND-IDX).
049500     MOVE RCP-RULE-CODE   TO WSF-RULE-CODE (FIND-IDX).
049600 480-EXIT.
049700     EXIT.
049800
049900*    RCP0001 - PRINT EVERY ERROR-SEVERITY FINDING FOR THIS ROW.
050000 700-REPORT-FINDINGS.
050100     MOVE "700-REPORT-FINDINGS" TO PARA-NAME.
050200     IF WS-FINDING-COUNT > 0
050300         PERFORM 705-REPORT-ONE-FINDING THRU 705-EXIT
050400             VARYING FIND-IDX FROM 1 BY 1
050500             UNTIL FIND-IDX > WS-FINDING-COUNT
050600     END-IF.
050700 700-EXIT.
050800     EXIT.
050900
051000 705-REPORT-ONE-FINDING.
051100     IF WSF-SEVERITY-ERROR (FIND-IDX)
051200         PERFORM 710-BUILD-REPORT-LINE THRU 710-EXIT
051300         DISPLAY WS-REPORT-LINE
051400         MOVE WS-REPORT-LINE TO WS-RCPRPT-DETAIL
051500         WRITE RCPRPT-REC FROM WS-RCPRPT-LINE
051600         ADD +1 TO ERRORS-FOUND
051700     END-IF.
051800 705-EXIT.
051900     EXIT.
052000
052100*    RCP0001 - TRAILING SPACES SCANNED OFF BEFORE BRACKETS GO ON.
052200 710-BUILD-REPORT-LINE.
052300     MOVE 60 TO WS-SCAN-POS.
052400     PERFORM 711-SCAN-DETECTION THRU 711-EXIT
052500         UNTIL WS-SCAN-POS = 0
052600         OR WSF-DETECTION (FIND-IDX) (WS-SCAN-POS:1) NOT = SPACE.
052700     MOVE WS-SCAN-POS TO WS-DET-LTH.
052800
052900     MOVE 30 TO WS-SCAN-POS.
053000     PERFORM 712-SCAN-VALUE THRU 712-EXIT
053100         UNTIL WS-SCAN-POS = 0
053200         OR WSF-VALUE (FIND-IDX) (WS-SCAN-POS:1) NOT = SPACE.
053300     MOVE WS-SCAN-POS TO WS-VAL-LTH.
053400
053500     MOVE SPACES TO WS-REPORT-LINE.
053600     IF WS-VAL-LTH = 0
053700         STRING "  - "                       DELIMITED BY SIZE
053800                WSF-LOCATION (FIND-IDX)      DELIMITED BY SIZE
053900                ": "                         DELIMITED BY SIZE
054000                WSF-DETECTION (FIND-IDX)
054100                    (1:WS-DET-LTH)           DELIMITED BY SIZE
054200                "[]"                         DELIMITED BY SIZE
054300           INTO WS-REPORT-LINE
054400     ELSE
054500         STRING "  - "                       DELIMITED BY SIZE
054600                WSF-LOCATION (FIND-IDX)      DELIMITED BY SIZE
054700                ": "                         DELIMITED BY SIZE
054800                WSF-DETECTION (FIND-IDX)
054900                    (1:WS-DET-LTH)           DELIMITED BY SIZE
055000                "["                          DELIMITED BY SIZE
055100                WSF-VALUE (FIND-IDX)
055200                    (1:WS-VAL-LTH)           DELIMITED BY SIZE
055300                "]"                          DELIMITED BY SIZE
055400           INTO WS-REPORT-LINE
055500     END-IF.
055600 710-EXIT.
055700     EXIT.
055800
055900 711-SCAN-DETECTION.
056000     SUBTRACT 1 FROM WS-SCAN-POS.
056100 711-EXIT.
056200     EXIT.
056300
056400 712-SCAN-VALUE.
056500     SUBTRACT 1 FROM WS-SCAN-POS.
056600 712-EXIT.
056700     EXIT.
056800
056900 800-OPEN-FILES.
057000     MOVE "800-OPEN-FILES" TO PARA-NAME.
057100     OPEN INPUT RCPDATA.
057200     OPEN OUTPUT RCPRPT.
057300     OPEN OUTPUT SYSOUT.
057400 800-EXIT.
057500     EXIT.
057600
057700 850-CLOSE-FILES.
057800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
057900     CLOSE RCPDATA.
058000     CLOSE RCPRPT.
058100     CLOSE SYSOUT.
058200 850-EXIT.
058300     EXIT.
058400
058500 900-READ-RCPDATA.
058600     MOVE "900-READ-RCPDATA" TO PARA-NAME.
058700     READ RCPDATA
058800         AT END
058900             MOVE "N" TO MORE-DATA-SW
059000     END-READ.
059100 900-EXIT.
059200     EXIT.
059300
059400*    RCP0031 - WRITE THE TRAILER LINE, DISPLAY COUNTS TO JOB LOG.
059500 999-CLEANUP.
059600     MOVE "999-CLEANUP" TO PARA-NAME.
059700     MOVE SPACES TO WS-RCPRPT-LINE.
059800     MOVE "T" TO WS-RPT-TRAILER-TAG.
059900     MOVE RECORDS-READ TO WS-RPT-RECORDS-READ.
060000     MOVE ERRORS-FOUND TO WS-RPT-ERRORS-FOUND.
060100     WRITE RCPRPT-REC FROM WS-RCPRPT-LINE.
060200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
060300     DISPLAY "** RECIPIENT ROWS READ    ** " RECORDS-READ.
060400     DISPLAY "** ERROR FINDINGS WRITTEN ** " ERRORS-FOUND.
060500     DISPLAY "******** RCPEDIT - NORMAL END OF JOB ********".
060600 999-EXIT.
060700     EXIT.
060800
060900*    RCP0001 - HARD ABEND, DUMP TO SYSOUT-REC, FORCE AN S0C7.
061000 1000-ABEND-RTN.
061100     MOVE PARA-NAME TO ABEND-PARA-NAME.
061200     MOVE SPACES TO EXPECTED-VAL.
061300     MOVE SPACES TO ACTUAL-VAL.
061400     WRITE SYSOUT-REC FROM ABEND-REC.
061500     DISPLAY "*** ABNORMAL END OF JOB - RCPEDIT ***" UPON CONSOLE.
061600     DISPLAY ABEND-REASON.
061700     DIVIDE ZERO-VAL INTO ONE-VAL.
