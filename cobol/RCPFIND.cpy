000100*****************************************************************
000200*    RCPFIND  -  DATA QUALITY FINDING RECORD                    *
000300*                                                                *
000400*    ONE EMITTED VALIDATION FINDING, BUILT AT REPORT TIME FROM  *
000500*    RCP-PATIENT-REC (SEE RCPDATA).  NOT A STORED FILE FORMAT - *
000600*    THIS IS THE 18/60/30 SHAPE OF ONE PRINTED/REPORTED LINE.   *
000700*    RCP-RULE-STATUS CARRIES THE RULE/SEVERITY THAT FIRED SO    *
000800*    RCPEDIT'S REPORTING PARAGRAPHS CAN FILTER ON SEVERITY      *
000900*    WITHOUT RE-DERIVING IT FROM THE DETECTION TEXT.            *
001000*                                                                *
001100*    CHANGE LOG                                                 *
001200*    ----------                                                 *
001300*    07/11/94  JS   ORIGINAL COPYBOOK (TICKET DDS-1140)           RCP0002 
001400*    11/18/95  JS   ADDED RCP-RULE-STATUS GROUP AND THE           RCP0009 
001500*                   RULE-CODE 88-LEVELS SO 700-REPORT-            RCP0009 
001600*                   FINDINGS CAN TEST SEVERITY DIRECTLY           RCP0009 
001700*****************************************************************
001800
001900 01  RCP-FINDING-REC.
002000    05  FIND-LOCATION               PIC X(18).
002100    05  FIND-DETECTION              PIC X(60).
002200    05  FIND-VALUE                  PIC X(30).
002300    05  FILLER                      PIC X(02).
002400
002500 01  RCP-RULE-STATUS.
002600    05  RCP-SEVERITY                PIC X(01).
002700        88  FIND-SEVERITY-ERROR       VALUE "E".
002800        88  FIND-SEVERITY-WARN        VALUE "W".
002900    05  RCP-RULE-CODE               PIC X(04).
003000        88  RULE-NAME-FIRST-REQUIRED  VALUE "R010".
003100        88  RULE-NAME-LAST-REQUIRED   VALUE "R020".
003200        88  RULE-BIRTHDATE-REQUIRED   VALUE "R030".
003300        88  RULE-BIRTHDATE-FORMAT     VALUE "R031".
003400        88  RULE-BIRTHDATE-NOT-FUTUR  VALUE "R032".
003500        88  RULE-SEX-REQUIRED         VALUE "R040".
003600        88  RULE-SEX-DOMAIN           VALUE "R041".
003700    05  FILLER                      PIC X(05).
003800
003900 01  RCP-RULE-STATUS-R REDEFINES RCP-RULE-STATUS.
004000    05  RCP-RULE-STATUS-RAW         PIC X(10).
