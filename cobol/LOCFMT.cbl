000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  LOCFMT.
000400 AUTHOR. T G DEEGAN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/18/95.
000700 DATE-COMPILED. 11/18/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*REMARKS.
001100*
001200*    BUILDS THE 18-BYTE FIND-LOCATION LABEL RCPEDIT PRINTS ON
001300*    EACH FINDING LINE.  CALLED FROM 700-REPORT-FINDINGS.
001400*
001500*    NOTE - LENGTH TEST BELOW IS AGAINST THE UN-PADDED FIELD ON
001600*    PURPOSE.  DO NOT "FIX".  SEE DESIGN NOTES.
001700*
001800*    CHANGE LOG
001900*    ----------
002000*    11/18/95  TGD  ORIGINAL (TICKET DDS-1140)                    LOC0001 
002100*    02/06/96  TGD  WIDENED LK-TOKEN TO X(16) FOR PID-7 TOKENS    LOC0005 
002200*    04/02/97  MM   ADDED LK-LOC-PARMS-R REDEFINES                LOC0009 
002300*    09/14/98  AK   Y2K REVIEW - NO DATE FIELDS, NO CHANGE        LOC0013 
002400*    01/14/99  AK   Y2K SIGN-OFF, NO CHANGE REQUIRED              LOC0014 
002500*    07/08/03  DWR  DROPPED REVERSE/INSPECT, USE BACKWARD SCAN    LOC0017 
002600*    07/08/03  DWR  ADDED WS-PADDED-FILL PAD, AUDIT WANTED        LOC0018 
002700*                   THE WORK AREA VISIBLY ACCOUNTED FOR           LOC0018 
002800*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600 DATA DIVISION.
003700 FILE SECTION.
003800
003900 WORKING-STORAGE SECTION.
004000 01  WS-WORK-AREA.
004100    05  WS-RAW                  PIC X(18) VALUE SPACES.
004200    05  WS-RAW-R REDEFINES WS-RAW.
004300        10  WS-RAW-PREFIX       PIC X(02).
004400        10  WS-RAW-TOKEN        PIC X(16).
004500    05  WS-PADDED               PIC X(37) VALUE SPACES.
004600    05  WS-PADDED-R REDEFINES WS-PADDED.
004700        10  WS-PADDED-BODY      PIC X(18).
004800        10  WS-PADDED-FILL      PIC X(19).
004900
005000 77  WS-RAW-LTH                 PIC S9(4) COMP VALUE 0.
005100 77  WS-SCAN-POS                PIC S9(4) COMP VALUE 0.
005200
005300 LINKAGE SECTION.
005400 01  LK-LOC-PARMS.
005500    05  LK-PREFIX               PIC X(02).
005600    05  LK-TOKEN                PIC X(16).
005700 01  LK-LOC-PARMS-R REDEFINES LK-LOC-PARMS.
005800    05  LK-RAW-VIEW             PIC X(18).
005900 01  LK-OUTPUT                  PIC X(18).
006000
006100 PROCEDURE DIVISION USING LK-LOC-PARMS, LK-OUTPUT.
006200 000-BUILD-LOCATION.
006300     MOVE LK-RAW-VIEW TO WS-RAW.
006400
006500*    SCAN WS-RAW FROM THE RIGHT FOR TRAILING SPACES.
006600     MOVE 18 TO WS-SCAN-POS.
006700     PERFORM 050-SCAN-RAW-LENGTH THRU 050-EXIT
006800         UNTIL WS-SCAN-POS = 0
006900            OR WS-RAW (WS-SCAN-POS:1) NOT = SPACE.
007000     MOVE WS-SCAN-POS TO WS-RAW-LTH.
007100
007200     MOVE SPACES TO WS-PADDED.
007300     MOVE WS-RAW TO WS-PADDED-BODY.
007400
007500     IF WS-RAW-LTH > 10
007600         MOVE WS-PADDED-BODY TO LK-OUTPUT
007700     ELSE
007800         MOVE WS-PADDED(1:18) TO LK-OUTPUT
007900     END-IF.
008000
008100     GOBACK.
008200
008300 050-SCAN-RAW-LENGTH.
008400     SUBTRACT 1 FROM WS-SCAN-POS.
008500 050-EXIT.
008600     EXIT.
