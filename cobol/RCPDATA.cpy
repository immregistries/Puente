000100*****************************************************************
000200*    RCPDATA  -  RECIPIENT DEMOGRAPHIC RECORD                   *
000300*                                                                *
000400*    ONE ROW OF THE INCOMING RECIPIENT EXTRACT, ONCE THE FIVE   *
000500*    NAMED CSV COLUMNS HAVE BEEN UNSTRUNG OUT OF THE PHYSICAL   *
000600*    LINE.  FIELDS ARE CARRIED AS RECEIVED - NOTHING IN THIS    *
000700*    COPYBOOK OR ITS CONSUMERS MAY UPCASE, TRIM OR REFORMAT A   *
000800*    VALUE BEFORE THE EDITS IN SECTION 400 SEE IT.              *
000900*                                                                *
001000*    CHANGE LOG                                                 *
001100*    ----------                                                 *
001200*    07/11/94  JS   ORIGINAL COPYBOOK, RECIPIENT EDIT JOB         RCP0001 
001300*                   (TICKET DDS-1140)                             RCP0001 
001400*    03/02/96  TGD  ADDED RCP-BIRTH-DATE-R REDEFINES SO           RCP0014 
001500*                   BIRTHDATE EDITS CAN GET AT CCYY/MM/DD         RCP0014 
001600*                   WITHOUT A SEPARATE UNSTRING                   RCP0014 
001700*    09/21/98  AK   Y2K PREP - SEE RCPEDIT FOR THE CENTURY        RCP0022 
001800*                   WINDOW, NO CHANGE NEEDED HERE                 RCP0022 
001900*****************************************************************
002000
002100 01  RCP-PATIENT-REC.
002200    05  RCP-FIRST-NAME              PIC X(30).
002300    05  RCP-MIDDLE-NAME             PIC X(30).
002400    05  RCP-LAST-NAME               PIC X(30).
002500    05  RCP-BIRTH-DATE-TXT          PIC X(10).
002600    05  RCP-BIRTH-DATE-R REDEFINES RCP-BIRTH-DATE-TXT.
002700        10  RCP-BIRTH-CCYY          PIC X(04).
002800        10  RCP-BIRTH-MM            PIC X(02).
002900        10  RCP-BIRTH-DD            PIC X(02).
003000        10  FILLER                  PIC X(02).
003100    05  RCP-SEX-CODE                PIC X(01).
003200        88  VALID-SEX-CODE            VALUES "M", "F", "U".
003300    05  FILLER                      PIC X(09).
