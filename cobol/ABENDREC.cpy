000100*****************************************************************
000200*    ABENDREC  -  ABNORMAL-END DUMP RECORD                      *
000300*                                                                *
000400*    WRITTEN TO SYSOUT-REC JUST BEFORE A HARD ABEND (SEE THE    *
000500*    1000-ABEND-RTN PARAGRAPH IN EACH PROGRAM THAT COPIES THIS  *
000600*    MEMBER).  SIZED TO FIT SYSOUT-REC EXACTLY SO "WRITE        *
000700*    SYSOUT-REC FROM ABEND-REC" NEVER TRUNCATES OR SPACE-PADS   *
000800*    UNEXPECTEDLY.                                              *
000900*                                                                *
001000*    CHANGE LOG                                                 *
001100*    ----------                                                 *
001200*    01/23/88  JS   ORIGINAL COPYBOOK, DALYEDIT JOB STREAM        ABN0001 
001300*    02/12/92  TGD  WIDENED EXPECTED-VAL/ACTUAL-VAL SO            ABN0006 
001400*                   SQLCODE AND RECORD COUNTS BOTH FIT            ABN0006 
001500*****************************************************************
001600
001700 01  ABEND-REC.
001800    05  ABEND-REASON                PIC X(60).
001900    05  ABEND-PARA-NAME             PIC X(30).
002000    05  EXPECTED-VAL                PIC X(15).
002100    05  ACTUAL-VAL                  PIC X(15).
002200    05  FILLER                      PIC X(10).
002300
002400 01  ABEND-CONSTANTS.
002500    05  ZERO-VAL                    PIC S9(1) COMP VALUE +0.
002600    05  ONE-VAL                     PIC S9(1) COMP VALUE +1.
